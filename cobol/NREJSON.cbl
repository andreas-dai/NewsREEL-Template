000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = NREJSON                                         *
000400*                                                                *
000500*  DESCRIPTIVE NAME = NRE Batch - Scan do bloco de               *
000600*                      recomendacoes (RECOMMENDATIONS-JSON)      *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*  Extrai a lista de item-IDs recomendados do unico formato de   *
001000*  JSON que este job precisa entender:                           *
001100*      {"recs":{"ints":{"3":[itemId,itemId,...]}}}               *
001200*  Nao e um parser de JSON generico -- so localiza a chave "3"   *
001300*  e decompoe a lista ate o primeiro fechamento "]", limitada a  *
001400*  MAX-NUMBER-OF-RECOMMENDATIONS (3) entradas por linha.          *
001500*                                                                *
001600*  ENTRY POINT = NREJSON  (CALLed por NREMAIN, uma vez por       *
001700*                          linha de predicao valida)             *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    NREJSON.
002200 AUTHOR.        C. ANDRADE.
002300 INSTALLATION.  VALTSIQ SYSTEMS - NUCLEO NRE BATCH.
002400 DATE-WRITTEN.  2008-07-14.
002500 DATE-COMPILED.
002600 SECURITY.      USO RESTRITO AO NUCLEO DE AVALIACAO NRE.
002700******************************************************************
002800* HISTORICO DE ALTERACOES (NREJSON)                              *
002900* ---------------------------------------------------------------*
003000* DATA       RESP       CHAMADO    DESCRICAO                     *
003100* ---------------------------------------------------------------*
003200* 2008-07-14 C.ANDRADE  SUP-1183   Programa original - extraido  *
003300*                                  do NREMAIN; scan fixo da      *
003400*                                  chave "recs.ints.3".          *
003500* 2012-01-09 R.MARTINS  SUP-2010   Limite de 3 itens reforcado   *
003600*                                  diretamente no UNSTRING, em   *
003700*                                  vez de so no chamador.        *
003800* 2016-08-22 C.ANDRADE  SUP-3102   Linhas sem a chave "3" (sem   *
003900*                                  nada a avaliar) passaram a    *
004000*                                  devolver contagem zero sem    *
004100*                                  diagnostico -- comportamento  *
004200*                                  normal, nao e erro de parse.  *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-370.
004700 OBJECT-COMPUTER.   IBM-370.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-CHAVE-RECS-3                PIC X(05) VALUE '"3":['.
005200*
005300 01  WS-SCAN-AREA.
005400     05  WS-ANTES-DA-CHAVE           PIC X(4096) VALUE SPACES.
005500     05  WS-DEPOIS-DA-CHAVE          PIC X(4096) VALUE SPACES.
005600     05  WS-ACHOU-CHAVE-CNT          PIC 9(02) COMP VALUE 0.
005700     05  WS-LISTA-DE-ITENS           PIC X(4096) VALUE SPACES.
005800     05  WS-RESTO-APOS-COLCHETE      PIC X(4096) VALUE SPACES.
005900     05  WS-ACHOU-COLCHETE-CNT       PIC 9(02) COMP VALUE 0.
006000*
006100*        visao alternativa da area de scan, usada apenas para
006200*        exibir um trecho da linha em mensagem de diagnostico
006300     05  WS-SCAN-PRIMEIROS-60 REDEFINES WS-DEPOIS-DA-CHAVE.
006400         10  FILLER                  PIC X(60).
006500         10  FILLER                  PIC X(4036).
006600*
006700 01  WS-ITENS-TEXTO.
006800     05  WS-ITEM-TXT OCCURS 3 TIMES  PIC X(20) VALUE SPACES.
006900*        visao numerica dos mesmos 3 itens, usada so para
007000*        testar rapidamente se a posicao ja veio preenchida
007100 01  WS-ITENS-TEXTO-NUM REDEFINES WS-ITENS-TEXTO.
007200     05  WS-ITEM-TXT-N OCCURS 3 TIMES PIC 9(20).
007300 01  WS-ITENS-CONTADOR               PIC 9(01) COMP VALUE 0.
007400*        tamanho real de cada item devolvido pelo UNSTRING via
007500*        COUNT IN -- IS NUMERIC so vale sobre os bytes
007600*        efetivamente preenchidos, nunca sobre o campo inteiro
007700 01  WS-ITENS-LEN.
007800     05  WS-ITEM-LEN OCCURS 3 TIMES  PIC 9(02) COMP VALUE 0.
007900 LINKAGE SECTION.
008000 01  LK-JSON-TEXT                    PIC X(4096).
008100 01  LK-ITEM-COUNT                   PIC 9(01) COMP.
008200 01  LK-ITEM-TABLE.
008300     05  LK-ITEM-ID OCCURS 3 TIMES    PIC 9(18).
008400*        visao alternativa usada so para MOVE de zeros de uma vez
008500 01  LK-ITEM-TABLE-ALT REDEFINES LK-ITEM-TABLE.
008600     05  LK-ITEM-ID-X OCCURS 3 TIMES  PIC X(18).
008700*
008800******************************************************************
008900 PROCEDURE DIVISION USING LK-JSON-TEXT
009000                           LK-ITEM-COUNT
009100                           LK-ITEM-TABLE.
009200******************************************************************
009300 0000-DECODIFICAR-RECOMENDACOES.
009400     MOVE 0 TO LK-ITEM-COUNT.
009500     MOVE LOW-VALUES TO LK-ITEM-TABLE-ALT.
009600     MOVE SPACES TO WS-ANTES-DA-CHAVE WS-DEPOIS-DA-CHAVE.
009700     MOVE 0 TO WS-ACHOU-CHAVE-CNT.
009800     UNSTRING LK-JSON-TEXT DELIMITED BY WS-CHAVE-RECS-3
009900         INTO WS-ANTES-DA-CHAVE
010000              WS-DEPOIS-DA-CHAVE
010100         TALLYING IN WS-ACHOU-CHAVE-CNT
010200     END-UNSTRING.
010300     IF WS-ACHOU-CHAVE-CNT = 0
010400*        linha sem a chave recs.ints."3" -- nada a avaliar
010500         GO TO 0000-EXIT
010600     END-IF.
010700     PERFORM 1000-ISOLAR-LISTA-DE-ITENS THRU 1000-EXIT.
010800     PERFORM 2000-DECOMPOR-ATE-3-ITENS  THRU 2000-EXIT.
010900 0000-EXIT.
011000     GOBACK.
011100*
011200*----------------------------------------------------------------*
011300* 1000  Isola o conteudo entre "3":[ e o primeiro "]" seguinte.  *
011400*----------------------------------------------------------------*
011500 1000-ISOLAR-LISTA-DE-ITENS.
011600     MOVE SPACES TO WS-LISTA-DE-ITENS WS-RESTO-APOS-COLCHETE.
011700     MOVE 0 TO WS-ACHOU-COLCHETE-CNT.
011800     UNSTRING WS-DEPOIS-DA-CHAVE DELIMITED BY ']'
011900         INTO WS-LISTA-DE-ITENS
012000              WS-RESTO-APOS-COLCHETE
012100         TALLYING IN WS-ACHOU-COLCHETE-CNT
012200     END-UNSTRING.
012300 1000-EXIT.
012400     EXIT.
012500*
012600*----------------------------------------------------------------*
012700* 2000  Decompoe a lista separada por virgula, no maximo os 3   *
012800*       primeiros item-IDs (MAX-NUMBER-OF-RECOMMENDATIONS). O   *
012900*       UNSTRING com exatamente 3 campos destino ja descarta    *
013000*       qualquer entrada alem da terceira, sem erro.             *
013100*----------------------------------------------------------------*
013200 2000-DECOMPOR-ATE-3-ITENS.
013300     MOVE SPACES TO WS-ITEM-TXT(1) WS-ITEM-TXT(2) WS-ITEM-TXT(3).
013400     MOVE 0 TO WS-ITEM-LEN(1) WS-ITEM-LEN(2) WS-ITEM-LEN(3).
013500     UNSTRING WS-LISTA-DE-ITENS DELIMITED BY ','
013600         INTO WS-ITEM-TXT(1) COUNT IN WS-ITEM-LEN(1)
013700              WS-ITEM-TXT(2) COUNT IN WS-ITEM-LEN(2)
013800              WS-ITEM-TXT(3) COUNT IN WS-ITEM-LEN(3)
013900     END-UNSTRING.
014000     MOVE 0 TO WS-ITENS-CONTADOR.
014100     PERFORM 2100-EDITAR-UM-ITEM THRU 2100-EXIT
014200         VARYING WS-ITENS-CONTADOR FROM 1 BY 1
014300         UNTIL WS-ITENS-CONTADOR > 3.
014400 2000-EXIT.
014500     EXIT.
014600*
014700*        WS-ITEM-LEN vem do UNSTRING via COUNT IN -- IS NUMERIC
014800*        so vale sobre os bytes realmente preenchidos, nunca
014900*        sobre o campo inteiro (completado com espacos a direita)
015000 2100-EDITAR-UM-ITEM.
015100     IF WS-ITEM-LEN(WS-ITENS-CONTADOR) > 0
015200         IF WS-ITEM-TXT(WS-ITENS-CONTADOR)
015300            (1:WS-ITEM-LEN(WS-ITENS-CONTADOR)) IS NUMERIC
015400             ADD 1 TO LK-ITEM-COUNT
015500             MOVE WS-ITEM-TXT(WS-ITENS-CONTADOR)
015600                  (1:WS-ITEM-LEN(WS-ITENS-CONTADOR))
015700                  TO LK-ITEM-ID(LK-ITEM-COUNT)
015800         END-IF
015900     END-IF.
016000 2100-EXIT.
016100     EXIT.
