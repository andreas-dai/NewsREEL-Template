000100******************************************************************
000200*                                                                *
000300*  MEMBRO   = NREWORK                                            *
000400*  SISTEMA  = NRE  (Avaliador de Recomendacoes por Dominio)      *
000500*                                                                *
000600*  DESCRICAO = Constantes de execucao, parametros de RUN e       *
000700*              tabela de blacklist de itens, comuns a todos os   *
000800*              programas do batch de avaliacao NRE.              *
000900*                                                                *
001000*  Usado por .......... NREMAIN, NREGTLD, NREHITC                *
001100*                                                                *
001200*  Historico                                                     *
001300*  ---------------------------------------------------------     *
001400*  2011-04-12  R.MARTINS   Estrutura inicial do work comum        *
001500*  2014-09-03  R.MARTINS   Ticket SUP-2281: parametro de janela   *
001600*                          de avaliacao passou a ser opcional,    *
001700*                          default fixado em 900000 ms            *
001800*  2019-11-20  C.ANDRADE   Ticket SUP-4417: limite maximo de      *
001900*                          recomendacoes por linha elevado p/ 3   *
002000******************************************************************
002100*
002200 01  NRE-WORK-COMUM.
002300*
002400*        ------------------------------------------------------
002500*        Constantes fixas da regra de negocio do batch NRE
002600*        ------------------------------------------------------
002700     03  NRE-CONSTANTES.
002800         05  NRE-DEFAULT-WINDOW-MS    PIC 9(09) COMP
002900                                       VALUE 900000.
003000         05  NRE-MAX-RECS              PIC 9(01) COMP VALUE 3.
003100         05  NRE-MAX-BLACKLIST         PIC 9(03) COMP VALUE 100.
003200         05  FILLER                    PIC X(08).
003300*
003400*        ------------------------------------------------------
003500*        Parametros de RUN (posicionais, vindos do SYSIN/PARM)
003600*        ------------------------------------------------------
003700     03  NRE-RUN-PARAMETROS.
003800         05  NRE-RUN-PRED-FILE-NAME    PIC X(80) VALUE SPACES.
003900         05  NRE-RUN-GT-FILE-NAME      PIC X(80) VALUE SPACES.
004000         05  NRE-RUN-WINDOW-PARM       PIC X(09) VALUE SPACES.
004100         05  NRE-RUN-WINDOW-PARM-N REDEFINES
004200             NRE-RUN-WINDOW-PARM       PIC 9(09).
004300         05  NRE-RUN-WINDOW-MS         PIC 9(09) COMP
004400                                       VALUE 900000.
004500         05  FILLER                    PIC X(12).
004600*
004700*        ------------------------------------------------------
004800*        Contadores de diagnostico (linhas lidas/descartadas)
004900*        ------------------------------------------------------
005000     03  NRE-CONTADORES.
005100         05  NRE-LINES-READ            PIC 9(09) COMP VALUE 0.
005200         05  NRE-LINES-SKIPPED         PIC 9(09) COMP VALUE 0.
005300         05  NRE-GT-LINES-READ         PIC 9(09) COMP VALUE 0.
005400         05  FILLER                    PIC X(06).
005500*
005600*        ------------------------------------------------------
005700*        Chaveamento geral do batch (equivalente aos switches
005800*        UPSI usados nos programas online deste sistema)
005900*        ------------------------------------------------------
006000     03  NRE-CHAVES.
006100         05  NRE-PREDICTION-EOF-SW     PIC X(01) VALUE 'N'.
006200             88  NRE-PREDICTION-EOF            VALUE 'Y'.
006300         05  NRE-GT-EOF-SW             PIC X(01) VALUE 'N'.
006400             88  NRE-GT-EOF                     VALUE 'Y'.
006500         05  NRE-LINE-VALID-SW         PIC X(01) VALUE 'Y'.
006600             88  NRE-LINE-IS-VALID              VALUE 'Y'.
006700             88  NRE-LINE-IS-INVALID            VALUE 'N'.
006800         05  NRE-HIT-SW                PIC X(01) VALUE 'N'.
006900             88  NRE-WAS-A-HIT                  VALUE 'Y'.
007000             88  NRE-WAS-A-MISS                 VALUE 'N'.
007100         05  FILLER                    PIC X(04).
007200*
007300*        ------------------------------------------------------
007400*        Lista de itens bloqueados (blacklist de itens). Esta
007500*        execucao do batch nunca ativa um arquivo de blacklist
007600*        -- a tabela permanece com contagem zero em toda a
007700*        execucao -- mas o codigo de consulta abaixo
007800*        (ver NREHITC) deve respeitar a tabela caso um dia
007900*        venha a ser alimentada por um SELECT/CARGA externo.
008000*        ------------------------------------------------------
008100     03  NRE-BLACKLIST-COUNT           PIC 9(03) COMP VALUE 0.
008200     03  NRE-BLACKLIST-TABLE OCCURS 100 TIMES
008300         INDEXED BY NRE-BL-IDX.
008400         05  NRE-BL-ITEM-ID            PIC 9(18).
008500*
