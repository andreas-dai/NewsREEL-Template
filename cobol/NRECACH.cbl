000100******************************************************************
000200* Valter Siqueira - Systems  (sucessor: equipe NRE Batch)
000300* ----------------------------------------------------------------
000400* Sistema .............. NRE
000500* Membro ............... NRECACH
000600* Tipo    .............. Copybook de area de comunicacao (LINKAGE)
000700* Finalidade ........... Uma predicao individual (usuario, item,
000800*                        dominio e timestamp) sendo verificada
000900*                        contra o ground-truth cache; passada
001000*                        de NREMAIN para NREHITC via CALL...USING
001100******************************************************************
001200*
001300 01  NRE-CACHE-ENTRY.
001400     05  CE-USER-ID                PIC S9(18) VALUE 0.
001500     05  CE-ITEM-ID                PIC 9(18)  VALUE 0.
001600     05  CE-DOMAIN-ID              PIC 9(18)  VALUE 0.
001700     05  CE-TIMESTAMP-MS           PIC 9(18)  VALUE 0.
001800     05  FILLER                    PIC X(08).
001900*
002000*    --------------------------------------------------------
002100*    Resultado devolvido por NREHITC (hit/miss) e o limite
002200*    superior da janela de avaliacao, ja somado, para nao
002300*    repetir a soma dentro do subprograma a cada chamada.
002400*    --------------------------------------------------------
002500 01  NRE-CACHE-RESULTADO.
002600     05  CE-RESULTADO-SW           PIC X(01) VALUE 'N'.
002700         88  CE-E-HIT                       VALUE 'Y'.
002800         88  CE-E-MISS                      VALUE 'N'.
002900     05  CE-WINDOW-FIM-MS          PIC 9(18) VALUE 0.
003000     05  FILLER                    PIC X(07).
003100*
