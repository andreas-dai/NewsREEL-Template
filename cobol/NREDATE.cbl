000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = NREDATE                                         *
000400*                                                                *
000500*  DESCRIPTIVE NAME = NRE Batch - Normalizacao de Timestamp de   *
000600*                      Ground-Truth em Formato de Data           *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*  Reconstitui o parser tolerante de data do formato proprio do  *
001000*  log de ground-truth, usado quando a coluna de tempo NAO vem   *
001100*  como epoch-milissegundos puro. O formato aceito e:             *
001200*      AAAA-M-D<separador qualquer>H:M:S<resto, ignorado>        *
001300*  onde mes e dia podem ter 1 ou 2 digitos, o separador entre     *
001400*  dia e hora pode ser QUALQUER caractere unico (espaco, 'T',    *
001500*  etc.) e tudo que vier depois dos segundos e descartado.       *
001600*  Devolve os componentes decompostos (ano/mes/dia/hora/minuto/  *
001700*  segundo) e um valor de epoch-milissegundos calculado por      *
001800*  aritmetica simples de dias corridos desde 1970-01-01 -- sem   *
001900*  recorrer a rotinas de calendario do sistema.                  *
002000*                                                                *
002100*  ENTRY POINT = NREDATE  (CALLed por NREGTLD quando a coluna    *
002200*                          de tempo do ground-truth nao e        *
002300*                          numerica)                              *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    NREDATE.
002800 AUTHOR.        C. ANDRADE.
002900 INSTALLATION.  VALTSIQ SYSTEMS - NUCLEO NRE BATCH.
003000 DATE-WRITTEN.  2003-10-11.
003100 DATE-COMPILED.
003200 SECURITY.      USO RESTRITO AO NUCLEO DE AVALIACAO NRE.
003300******************************************************************
003400* HISTORICO DE ALTERACOES (NREDATE)                              *
003500* ---------------------------------------------------------------*
003600* DATA       RESP       CHAMADO    DESCRICAO                     *
003700* ---------------------------------------------------------------*
003800* 2003-10-11 C.ANDRADE  SUP-0841   Programa original - extraido  *
003900*                                  de NREGTLD; scan caractere a  *
004000*                                  caractere do formato proprio  *
004100*                                  de data do ground-truth.      *
004200* 2009-05-04 R.MARTINS  SUP-1401   Separador entre dia e hora    *
004300*                                  passou a aceitar qualquer     *
004400*                                  caractere unico, nao so 'T'.  *
004500* 2017-03-30 C.ANDRADE  SUP-3230   Calculo de epoch-milissegundos*
004600*                                  adicionado (dias corridos     *
004700*                                  desde 1970-01-01), para        *
004800*                                  permitir comparacao direta    *
004900*                                  com o timestamp da predicao.  *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  WS-SCAN-PONTEIROS.
005900     05  WS-SCAN-PONTEIRO            PIC 9(02) COMP VALUE 1.
006000     05  WS-SCAN-TAMANHO             PIC 9(02) COMP VALUE 23.
006100     05  WS-SCAN-VALOR               PIC 9(04) COMP VALUE 0.
006200     05  WS-SCAN-QTD-DIGITOS         PIC 9(02) COMP VALUE 0.
006300     05  WS-DIGIT-CHAR               PIC X(01) VALUE SPACE.
006400     05  WS-DIGIT-NUM                PIC 9(01) VALUE 0.
006500     05  WS-FALHOU-SW                PIC X(01) VALUE 'N'.
006600         88  WS-FALHOU-O-SCAN                 VALUE 'Y'.
006700     05  WS-SEP-ESPERADO             PIC X(01) VALUE SPACE.
006800*
006900*        visao alternativa dos componentes ja decompostos, usada
007000*        so para montar a mensagem de diagnostico de um so MOVE
007100 01  WS-DATA-EDITADA.
007200     05  WS-DE-ANO                   PIC 9(04).
007300     05  WS-DE-MES                   PIC 9(02).
007400     05  WS-DE-DIA                   PIC 9(02).
007500     05  WS-DE-HORA                  PIC 9(02).
007600     05  WS-DE-MINUTO                PIC 9(02).
007700     05  WS-DE-SEGUNDO               PIC 9(02).
007800 01  WS-DATA-EDITADA-X REDEFINES WS-DATA-EDITADA
007900                                     PIC X(16).
008000*
008100*        campos de trabalho do calculo de dias corridos desde
008200*        1970-01-01 (civil_from_days), sem uso de calendario
008300*        do sistema operacional
008400 01  WS-CALC-AREA.
008500     05  WS-CALC-ANO-AJUSTADO        PIC S9(09) COMP VALUE 0.
008600     05  WS-CALC-ERA                 PIC S9(09) COMP VALUE 0.
008700     05  WS-CALC-ANO-DA-ERA          PIC S9(09) COMP VALUE 0.
008800     05  WS-CALC-DIA-DO-ANO          PIC S9(09) COMP VALUE 0.
008900     05  WS-CALC-DIA-DA-ERA          PIC S9(09) COMP VALUE 0.
009000     05  WS-CALC-DIAS-DESDE-EPOCH    PIC S9(09) COMP VALUE 0.
009100     05  WS-CALC-SEGUNDOS-DO-DIA     PIC S9(09) COMP VALUE 0.
009200     05  WS-CALC-SEGUNDOS-TOTAL      PIC S9(12) COMP VALUE 0.
009300 01  WS-CALC-AREA-X REDEFINES WS-CALC-AREA
009400                                     PIC X(44).
009500*
009600 LINKAGE SECTION.
009700 01  LK-DATA-TEXTO                   PIC X(23).
009800 01  LK-DATA-TEXTO-SCAN REDEFINES LK-DATA-TEXTO.
009900     05  LK-DATA-CHAR OCCURS 23 TIMES
010000                                     PIC X(01).
010100 01  LK-DATA-ANO                     PIC 9(04) COMP.
010200 01  LK-DATA-MES                     PIC 9(02) COMP.
010300 01  LK-DATA-DIA                     PIC 9(02) COMP.
010400 01  LK-DATA-HORA                    PIC 9(02) COMP.
010500 01  LK-DATA-MINUTO                  PIC 9(02) COMP.
010600 01  LK-DATA-SEGUNDO                 PIC 9(02) COMP.
010700 01  LK-DATA-EPOCH-MS                PIC 9(18) COMP.
010800 01  LK-DATA-PARSE-OK-SW             PIC X(01).
010900     88  LK-DATA-PARSE-OK                     VALUE 'Y'.
011000*
011100******************************************************************
011200 PROCEDURE DIVISION USING LK-DATA-TEXTO
011300                           LK-DATA-ANO
011400                           LK-DATA-MES
011500                           LK-DATA-DIA
011600                           LK-DATA-HORA
011700                           LK-DATA-MINUTO
011800                           LK-DATA-SEGUNDO
011900                           LK-DATA-EPOCH-MS
012000                           LK-DATA-PARSE-OK-SW.
012100******************************************************************
012200 0000-PARSE-DATA.
012300     MOVE 'Y' TO LK-DATA-PARSE-OK-SW.
012400     MOVE 'N' TO WS-FALHOU-SW.
012500     MOVE 0 TO LK-DATA-ANO LK-DATA-MES LK-DATA-DIA
012600               LK-DATA-HORA LK-DATA-MINUTO LK-DATA-SEGUNDO
012700               LK-DATA-EPOCH-MS.
012800     MOVE 1 TO WS-SCAN-PONTEIRO.
012900*
013000     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
013100     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
013200     MOVE WS-SCAN-VALOR TO LK-DATA-ANO.
013300     MOVE '-' TO WS-SEP-ESPERADO.
013400     PERFORM 1100-EXIGIR-SEPARADOR THRU 1100-EXIT.
013500     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
013600*
013700     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
013800     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
013900     MOVE WS-SCAN-VALOR TO LK-DATA-MES.
014000     MOVE '-' TO WS-SEP-ESPERADO.
014100     PERFORM 1100-EXIGIR-SEPARADOR THRU 1100-EXIT.
014200     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
014300*
014400     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
014500     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
014600     MOVE WS-SCAN-VALOR TO LK-DATA-DIA.
014700*        separador entre dia e hora: um caractere qualquer
014800     IF WS-SCAN-PONTEIRO > WS-SCAN-TAMANHO
014900         MOVE 'Y' TO WS-FALHOU-SW
015000         GO TO 0000-FALHA-DE-PARSE
015100     END-IF.
015200     ADD 1 TO WS-SCAN-PONTEIRO.
015300*
015400     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
015500     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
015600     MOVE WS-SCAN-VALOR TO LK-DATA-HORA.
015700     MOVE ':' TO WS-SEP-ESPERADO.
015800     PERFORM 1100-EXIGIR-SEPARADOR THRU 1100-EXIT.
015900     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
016000*
016100     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
016200     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
016300     MOVE WS-SCAN-VALOR TO LK-DATA-MINUTO.
016400     MOVE ':' TO WS-SEP-ESPERADO.
016500     PERFORM 1100-EXIGIR-SEPARADOR THRU 1100-EXIT.
016600     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
016700*
016800     PERFORM 1000-COLETAR-NUMERO THRU 1000-EXIT.
016900     IF WS-FALHOU-O-SCAN GO TO 0000-FALHA-DE-PARSE END-IF.
017000     MOVE WS-SCAN-VALOR TO LK-DATA-SEGUNDO.
017100*        o que vier depois dos segundos e ignorado (fracoes de
017200*        segundo, fuso horario, etc.) -- regra de tolerancia
017300*        do formato proprio do ground-truth
017400*
017500     MOVE LK-DATA-ANO    TO WS-DE-ANO.
017600     MOVE LK-DATA-MES    TO WS-DE-MES.
017700     MOVE LK-DATA-DIA    TO WS-DE-DIA.
017800     MOVE LK-DATA-HORA   TO WS-DE-HORA.
017900     MOVE LK-DATA-MINUTO TO WS-DE-MINUTO.
018000     MOVE LK-DATA-SEGUNDO TO WS-DE-SEGUNDO.
018100     PERFORM 2000-CALCULAR-EPOCH-MS THRU 2000-EXIT.
018200     GO TO 0000-EXIT.
018300*
018400 0000-FALHA-DE-PARSE.
018500     MOVE 'N' TO LK-DATA-PARSE-OK-SW.
018600     DISPLAY 'NREDATE - TIMESTAMP FORA DO FORMATO ESPERADO: '
018700             LK-DATA-TEXTO.
018800 0000-EXIT.
018900     GOBACK.
019000*
019100*----------------------------------------------------------------*
019200* 1000  Coleta um numero (um ou mais digitos decimais) a partir  *
019300*       do ponteiro de scan corrente, avancando o ponteiro ate o *
019400*       primeiro caractere nao numerico ou fim da area. Falha se *
019500*       nenhum digito for encontrado na posicao atual.           *
019600*----------------------------------------------------------------*
019700 1000-COLETAR-NUMERO.
019800     MOVE 0 TO WS-SCAN-VALOR.
019900     MOVE 0 TO WS-SCAN-QTD-DIGITOS.
020000     PERFORM 1010-SOMAR-UM-DIGITO THRU 1010-EXIT
020100         UNTIL WS-SCAN-PONTEIRO > WS-SCAN-TAMANHO
020200            OR LK-DATA-CHAR(WS-SCAN-PONTEIRO) NOT NUMERIC.
020300     IF WS-SCAN-QTD-DIGITOS = 0
020400         MOVE 'Y' TO WS-FALHOU-SW
020500     END-IF.
020600 1000-EXIT.
020700     EXIT.
020800*
020900 1010-SOMAR-UM-DIGITO.
021000     MOVE LK-DATA-CHAR(WS-SCAN-PONTEIRO) TO WS-DIGIT-NUM.
021100     COMPUTE WS-SCAN-VALOR = WS-SCAN-VALOR * 10 + WS-DIGIT-NUM.
021200     ADD 1 TO WS-SCAN-PONTEIRO.
021300     ADD 1 TO WS-SCAN-QTD-DIGITOS.
021400 1010-EXIT.
021500     EXIT.
021600*
021700*----------------------------------------------------------------*
021800* 1100  Exige um separador literal ('-' entre ano/mes/dia,       *
021900*       ':' entre hora/minuto/segundo) na posicao corrente e o  *
022000*       consome, avancando o ponteiro. Falha se nao houver mais  *
022100*       caracteres na area.                                       *
022200*----------------------------------------------------------------*
022300 1100-EXIGIR-SEPARADOR.
022400     IF WS-SCAN-PONTEIRO > WS-SCAN-TAMANHO
022500         MOVE 'Y' TO WS-FALHOU-SW
022600         GO TO 1100-EXIT
022700     END-IF.
022800     MOVE LK-DATA-CHAR(WS-SCAN-PONTEIRO) TO WS-DIGIT-CHAR.
022900     IF WS-DIGIT-CHAR NOT = WS-SEP-ESPERADO
023000         MOVE 'Y' TO WS-FALHOU-SW
023100         GO TO 1100-EXIT
023200     END-IF.
023300     ADD 1 TO WS-SCAN-PONTEIRO.
023400 1100-EXIT.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800* 2000  Calcula o epoch-milissegundos a partir dos componentes   *
023900*       ja decompostos, por aritmetica de dias corridos desde    *
024000*       1970-01-01 (sem uso de rotina de calendario do sistema), *
024100*       seguido da conversao de dias+hora para milissegundos.    *
024200*----------------------------------------------------------------*
024300 2000-CALCULAR-EPOCH-MS.
024400     IF LK-DATA-MES > 2
024500         COMPUTE WS-CALC-ANO-AJUSTADO = LK-DATA-ANO
024600         COMPUTE WS-CALC-DIA-DO-ANO =
024700             (153 * (LK-DATA-MES - 3) + 2) / 5 + LK-DATA-DIA - 1
024800     ELSE
024900         COMPUTE WS-CALC-ANO-AJUSTADO = LK-DATA-ANO - 1
025000         COMPUTE WS-CALC-DIA-DO-ANO =
025100             (153 * (LK-DATA-MES + 9) + 2) / 5 + LK-DATA-DIA - 1
025200     END-IF.
025300     COMPUTE WS-CALC-ERA = WS-CALC-ANO-AJUSTADO / 400.
025400     COMPUTE WS-CALC-ANO-DA-ERA =
025500         WS-CALC-ANO-AJUSTADO - WS-CALC-ERA * 400.
025600     COMPUTE WS-CALC-DIA-DA-ERA =
025700         (WS-CALC-ANO-DA-ERA * 365) +
025800         (WS-CALC-ANO-DA-ERA / 4) -
025900         (WS-CALC-ANO-DA-ERA / 100) +
026000         WS-CALC-DIA-DO-ANO.
026100     COMPUTE WS-CALC-DIAS-DESDE-EPOCH =
026200         (WS-CALC-ERA * 146097) + WS-CALC-DIA-DA-ERA - 719468.
026300     COMPUTE WS-CALC-SEGUNDOS-DO-DIA =
026400         (LK-DATA-HORA * 3600) + (LK-DATA-MINUTO * 60) +
026500         LK-DATA-SEGUNDO.
026600     COMPUTE WS-CALC-SEGUNDOS-TOTAL =
026700         (WS-CALC-DIAS-DESDE-EPOCH * 86400) +
026800         WS-CALC-SEGUNDOS-DO-DIA.
026900     COMPUTE LK-DATA-EPOCH-MS = WS-CALC-SEGUNDOS-TOTAL * 1000.
027000 2000-EXIT.
027100     EXIT.
