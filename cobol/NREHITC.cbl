000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = NREHITC                                         *
000400*                                                                *
000500*  DESCRIPTIVE NAME = NRE Batch - Verificacao de Hit/Miss        *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*  Decide se uma recomendacao (CACHE-ENTRY) e um "hit" validado  *
000900*  -- o item nao esta na blacklist E existe um registro de       *
001000*  ground-truth com mesmo usuario/item/dominio cujo timestamp    *
001100*  cai dentro da janela de avaliacao, a partir do timestamp da   *
001200*  predicao.                                                     *
001300*                                                                *
001400*  ENTRY POINT = NREHITC  (CALLed por NREMAIN, uma vez por       *
001500*                          recomendacao avaliada)                *
001600*                                                                *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    NREHITC.
002000 AUTHOR.        A. FARIA.
002100 INSTALLATION.  VALTSIQ SYSTEMS - NUCLEO NRE BATCH.
002200 DATE-WRITTEN.  1990-11-20.
002300 DATE-COMPILED.
002400 SECURITY.      USO RESTRITO AO NUCLEO DE AVALIACAO NRE.
002500******************************************************************
002600* HISTORICO DE ALTERACOES (NREHITC)                              *
002700* ---------------------------------------------------------------*
002800* DATA       RESP       CHAMADO    DESCRICAO                     *
002900* ---------------------------------------------------------------*
003000* 1990-11-20 A.FARIA    SUP-0198   Programa original - busca     *
003100*                                  sequencial no ground-truth    *
003200*                                  cache por usuario/item/       *
003300*                                  dominio dentro da janela.     *
003400* 1994-06-08 A.FARIA    SUP-0289   Inclusao da consulta a        *
003500*                                  blacklist de itens antes da   *
003600*                                  busca no cache (regra HIT     *
003700*                                  so vale se item NAO estiver   *
003800*                                  bloqueado).                   *
003900* 1998-11-30 M.COUTO    SUP-0512   REVISAO ANO 2000 - sem campos *
004000*                                  de ano com 2 digitos neste    *
004100*                                  programa; nada a corrigir.    *
004200* 2006-02-27 M.COUTO    SUP-0977   Tabela de cache ampliada para *
004300*                                  acompanhar NREGTLD/NREGRND.   *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-PONTEIROS.
005300     05  WS-JANELA-FIM-MS            PIC 9(18) COMP VALUE 0.
005400     05  WS-ACHOU-SW                 PIC X(01) VALUE 'N'.
005500         88  WS-ACHOU                         VALUE 'Y'.
005600     05  WS-BLOQUEADO-SW             PIC X(01) VALUE 'N'.
005700         88  WS-ITEM-BLOQUEADO                VALUE 'Y'.
005800*        visao numerica/alfa do indice de busca corrente, s
005900*        somente para os DISPLAY de diagnostico do programa
006000     05  WS-INDICE-ED                PIC 9(07) COMP.
006100     05  WS-INDICE-ED-X REDEFINES WS-INDICE-ED
006200                                     PIC X(04).
006300*
006400 LINKAGE SECTION.
006500     COPY NRECACH.
006600     COPY NREGRND.
006700     COPY NREWORK.
006800*
006900******************************************************************
007000 PROCEDURE DIVISION USING NRE-CACHE-ENTRY
007100                           NRE-GT-CACHE-COUNT
007200                           NRE-GT-CACHE-TABLE
007300                           NRE-WORK-COMUM
007400                           NRE-CACHE-RESULTADO.
007500******************************************************************
007600 0000-CHECK-PREDICTION.
007700     MOVE 'N' TO CE-RESULTADO-SW.
007800     COMPUTE CE-WINDOW-FIM-MS =
007900         CE-TIMESTAMP-MS + NRE-RUN-WINDOW-MS.
008000     PERFORM 1100-CONSULTAR-BLACKLIST THRU 1100-EXIT.
008100     IF WS-ITEM-BLOQUEADO
008200         MOVE 'N' TO CE-RESULTADO-SW
008300         GO TO 0000-EXIT
008400     END-IF.
008500     PERFORM 1200-BUSCAR-GROUND-TRUTH THRU 1200-EXIT.
008600     IF WS-ACHOU
008700         MOVE 'Y' TO CE-RESULTADO-SW
008800     ELSE
008900         MOVE 'N' TO CE-RESULTADO-SW
009000     END-IF.
009100 0000-EXIT.
009200     GOBACK.
009300*
009400*----------------------------------------------------------------*
009500* 1100  Consulta a tabela de itens bloqueados. Nesta execucao a  *
009600*       tabela de blacklist permanece sempre vazia (ver NREWORK),*
009700*       mas a busca e feita por completo mesmo assim, para       *
009800*       continuar valendo caso a tabela venha a ser alimentada.  *
009900*----------------------------------------------------------------*
010000 1100-CONSULTAR-BLACKLIST.
010100     MOVE 'N' TO WS-BLOQUEADO-SW.
010200     IF NRE-BLACKLIST-COUNT = 0
010300         GO TO 1100-EXIT
010400     END-IF.
010500     SET NRE-BL-IDX TO 1.
010600     SEARCH NRE-BLACKLIST-TABLE VARYING NRE-BL-IDX
010700         AT END
010800             CONTINUE
010900         WHEN NRE-BL-ITEM-ID(NRE-BL-IDX) = CE-ITEM-ID
011000             MOVE 'Y' TO WS-BLOQUEADO-SW
011100     END-SEARCH.
011200 1100-EXIT.
011300     EXIT.
011400*
011500*----------------------------------------------------------------*
011600* 1200  Busca sequencial no ground-truth cache: mesmo usuario,   *
011700*       mesmo item, mesmo dominio, e GT-TIMESTAMP-MS entre o     *
011800*       timestamp da predicao (inclusive) e esse timestamp mais  *
011900*       a janela de avaliacao (inclusive).                       *
012000*----------------------------------------------------------------*
012100 1200-BUSCAR-GROUND-TRUTH.
012200     MOVE 'N' TO WS-ACHOU-SW.
012300     IF NRE-GT-CACHE-COUNT = 0
012400         GO TO 1200-EXIT
012500     END-IF.
012600     SET NRE-GT-IDX TO 1.
012700     PERFORM 1210-TESTAR-UMA-ENTRADA THRU 1210-EXIT
012800         VARYING NRE-GT-IDX FROM 1 BY 1
012900         UNTIL NRE-GT-IDX > NRE-GT-CACHE-COUNT
013000            OR WS-ACHOU.
013100 1200-EXIT.
013200     EXIT.
013300*
013400 1210-TESTAR-UMA-ENTRADA.
013500     IF NRE-GTC-USER-ID(NRE-GT-IDX)   = CE-USER-ID   AND
013600        NRE-GTC-ITEM-ID(NRE-GT-IDX)   = CE-ITEM-ID   AND
013700        NRE-GTC-DOMAIN-ID(NRE-GT-IDX) = CE-DOMAIN-ID AND
013800        NRE-GTC-TIMESTAMP-MS(NRE-GT-IDX) >= CE-TIMESTAMP-MS AND
013900        NRE-GTC-TIMESTAMP-MS(NRE-GT-IDX) <= CE-WINDOW-FIM-MS
014000         MOVE 'Y' TO WS-ACHOU-SW
014100     END-IF.
014200 1210-EXIT.
014300     EXIT.
