000100******************************************************************
000200* Valter Siqueira - Systems  (sucessor: equipe NRE Batch)
000300* Laboratorio de uso corporativo
000400* ----------------------------------------------------------------
000500* Sistema .............. NRE
000600* Membro ............... NREDOMT
000700* Tipo    .............. Copybook de tabela + layout de relatorio
000800* Finalidade ........... Acumulador de hit/miss por DOMAIN-ID
000900*                        (publisher/site), em ordem de primeira
001000*                        ocorrencia, e as linhas do relatorio
001100*                        final "Evaluation results".
001200******************************************************************
001300*
001400*    --------------------------------------------------------
001500*    Tabela de acumuladores por dominio. Nao ha ordenacao --
001600*    os dominios sao reportados na ordem em que aparecem
001700*    pela primeira vez na prediction-file (ver BATCH FLOW).
001800*    --------------------------------------------------------
001900 01  NRE-DOMAIN-COUNT               PIC 9(05) COMP VALUE 0.
002000 01  NRE-DOMAIN-TABLE.
002100     05  NRE-DOMAIN-ENTRY OCCURS 500 TIMES
002200         INDEXED BY NRE-DOM-IDX.
002300         10  DR-DOMAIN-ID            PIC 9(18).
002400         10  DR-HIT-COUNT            PIC 9(09) COMP.
002500         10  DR-MISS-COUNT           PIC 9(09) COMP.
002600         10  DR-RATE-KNOWN-SW        PIC X(01).
002700             88  DR-RATE-IS-KNOWN            VALUE 'Y'.
002800             88  DR-RATE-IS-UNKNOWN          VALUE 'N'.
002900         10  DR-RATE                 PIC 9(06) COMP.
003000*
003100*    --------------------------------------------------------
003200*    Totais gerais, somados na chave "all" (ultima linha do
003300*    relatorio, controle de quebra sobre todos os dominios).
003400*    --------------------------------------------------------
003500 01  NRE-TOTAL-GERAL.
003600     05  DR-TOTAL-HIT-COUNT          PIC 9(09) COMP VALUE 0.
003700     05  DR-TOTAL-MISS-COUNT         PIC 9(09) COMP VALUE 0.
003800     05  DR-TOTAL-RATE-KNOWN-SW      PIC X(01) VALUE 'N'.
003900         88  DR-TOTAL-RATE-IS-KNOWN          VALUE 'Y'.
004000     05  DR-TOTAL-RATE               PIC 9(06) COMP VALUE 0.
004100*
004200****************************************************************
004300*       LINHAS DE IMPRESSAO DO RELATORIO "Evaluation results"   *
004400****************************************************************
004500 01  NRE-RPT-HEADING-1.
004600     05  FILLER                      PIC X(18)
004700                          VALUE 'Evaluation results'.
004800     05  FILLER                      PIC X(114) VALUE SPACES.
004900 01  NRE-RPT-HEADING-2.
005000     05  FILLER                      PIC X(18) VALUE ALL '='.
005100     05  FILLER                      PIC X(114) VALUE SPACES.
005200*
005300*    Formato de detalhe: <domainID><TAB>[<hit>, <miss>]<TAB><rate> o/oo
005400 01  NRE-RPT-DETAIL.
005500     05  RPT-DOMAIN-ID-ED            PIC Z(17)9.
005600     05  FILLER                      PIC X(01) VALUE X'09'.
005700     05  FILLER                      PIC X(01) VALUE '['.
005800     05  RPT-HIT-COUNT-ED            PIC Z(08)9.
005900     05  FILLER                      PIC X(02) VALUE ', '.
006000     05  RPT-MISS-COUNT-ED           PIC Z(08)9.
006100     05  FILLER                      PIC X(01) VALUE ']'.
006200     05  FILLER                      PIC X(01) VALUE X'09'.
006300     05  RPT-RATE-ED                 PIC Z(05)9.
006400     05  RPT-RATE-UNKNOWN REDEFINES RPT-RATE-ED
006500                                     PIC X(06).
006600     05  FILLER                      PIC X(06) VALUE ' o/oo '.
006700     05  FILLER                      PIC X(51) VALUE SPACES.
006800*
006900*    Formato da linha final: all<TAB>[<hit>, <miss>]<TAB><rate> o/oo
007000 01  NRE-RPT-TOTAL.
007100     05  FILLER                      PIC X(03) VALUE 'all'.
007200     05  FILLER                      PIC X(01) VALUE X'09'.
007300     05  FILLER                      PIC X(01) VALUE '['.
007400     05  RPT-TOT-HIT-COUNT-ED        PIC Z(08)9.
007500     05  FILLER                      PIC X(02) VALUE ', '.
007600     05  RPT-TOT-MISS-COUNT-ED       PIC Z(08)9.
007700     05  FILLER                      PIC X(01) VALUE ']'.
007800     05  FILLER                      PIC X(01) VALUE X'09'.
007900     05  RPT-TOT-RATE-ED             PIC Z(05)9.
008000     05  RPT-TOT-RATE-UNKNOWN REDEFINES RPT-TOT-RATE-ED
008100                                     PIC X(06).
008200     05  FILLER                      PIC X(06) VALUE ' o/oo '.
008300     05  FILLER                      PIC X(66) VALUE SPACES.
008400*
