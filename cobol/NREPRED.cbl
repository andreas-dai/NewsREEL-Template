000100******************************************************************
000200* Valter Siqueira - Systems  (sucessor: equipe NRE Batch)
000300* Laboratorio de uso corporativo
000400* ----------------------------------------------------------------
000500* Sistema .............. NRE
000600* Membro ............... NREPRED
000700* Tipo    .............. Copybook de layout de registro
000800* Finalidade ........... Layout da linha do log de predicoes do
000900*                        recomendador (prediction log), com os
001000*                        campos separados por TAB, vinda do
001100*                        job de avaliacao offline de recomendacoes.
001200******************************************************************
001300*
001400 01  NRE-PREDICTION-LINE.
001500     05  NRE-PRED-RAW               PIC X(4096) VALUE SPACES.
001600*
001700*    --------------------------------------------------------
001800*    Visao alternativa da linha crua, usada pelo scan de
001900*    tokens (paragrafo 2000 de NREMAIN) para localizar os
002000*    separadores TAB sem destruir o conteudo original.
002100*    --------------------------------------------------------
002200     05  NRE-PRED-RAW-SCAN REDEFINES NRE-PRED-RAW.
002300         10  NRE-PRED-RAW-CHAR OCCURS 4096 TIMES
002400                               PIC X(01).
002500*
002600*    --------------------------------------------------------
002700*    Campos decodificados a partir dos 7 campos separados por
002800*    TAB da linha de predicao (mensagem, timestamp, usuario,
002900*    dominio e o bloco JSON de recomendacoes).
003000*    --------------------------------------------------------
003100 01  NRE-PREDICTION-FIELDS.
003200     05  NRE-PRED-TOKEN-0           PIC X(80)   VALUE SPACES.
003300     05  NRE-PRED-MESSAGE-ID        PIC 9(18)   VALUE 0.
003400     05  NRE-PRED-TIMESTAMP-MS      PIC 9(18)   VALUE 0.
003500     05  NRE-PRED-TOKEN-3           PIC X(80)   VALUE SPACES.
003600     05  NRE-PRED-USER-ID           PIC S9(18)  VALUE 0.
003700     05  NRE-PRED-USER-ID-X REDEFINES
003800         NRE-PRED-USER-ID           PIC S9(18).
003900     05  NRE-PRED-DOMAIN-ID         PIC 9(18)   VALUE 0.
004000     05  NRE-PRED-RECS-JSON         PIC X(4096) VALUE SPACES.
004100     05  FILLER                     PIC X(20).
004200*
004300*    --------------------------------------------------------
004400*    Campos de texto crus de cada token, antes da edicao
004500*    numerica (necessarios para detectar token numerico
004600*    mal formado sem abortar a edicao de USER-ID, que tem
004700*    regra de fallback propria para -1).
004800*    --------------------------------------------------------
004900 01  NRE-PREDICTION-TOKENS-TEXTO.
005000     05  NRE-PRED-TXT-MSGID         PIC X(20)   VALUE SPACES.
005100     05  NRE-PRED-TXT-TIMESTAMP     PIC X(20)   VALUE SPACES.
005200     05  NRE-PRED-TXT-USERID        PIC X(20)   VALUE SPACES.
005300     05  NRE-PRED-TXT-DOMAINID      PIC X(20)   VALUE SPACES.
005400     05  FILLER                     PIC X(10).
005500*
