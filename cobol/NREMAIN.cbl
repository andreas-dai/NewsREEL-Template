000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = NREMAIN                                         *
000400*                                                                *
000500*  DESCRIPTIVE NAME = NRE Batch - Avaliador offline de           *
000600*                      recomendacoes por dominio/publicador      *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*  Programa principal do job de avaliacao. Le o log de predicoes *
001000*  do recomendador linha a linha, decide para cada recomendacao  *
001100*  se houve "hit" (leitura real pelo mesmo usuario dentro da     *
001200*  janela de tempo) ou "miss" contra o ground-truth previamente  *
001300*  carregado em cache, acumula por DOMAIN-ID e imprime o         *
001400*  relatorio final "Evaluation results".                         *
001500*                                                                *
001600*  ENTRY POINT = NREMAIN  (programa principal do STEP de batch)  *
001700*                                                                *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    NREMAIN.
002100 AUTHOR.        R. MARTINS.
002200 INSTALLATION.  VALTSIQ SYSTEMS - NUCLEO NRE BATCH.
002300 DATE-WRITTEN.  1987-06-15.
002400 DATE-COMPILED.
002500 SECURITY.      USO RESTRITO AO NUCLEO DE AVALIACAO NRE.
002600******************************************************************
002700* HISTORICO DE ALTERACOES (NREMAIN)                              *
002800* ---------------------------------------------------------------*
002900* DATA       RESP       CHAMADO    DESCRICAO                     *
003000* ---------------------------------------------------------------*
003100* 1987-06-15 R.MARTINS  N/A        Programa original - grava     *
003200*                                  contagem de hit/miss do       *
003300*                                  batch de avaliacao do         *
003400*                                  recomendador por dominio.     *
003500* 1988-02-09 R.MARTINS  SUP-0044   Inclusao do parametro de      *
003600*                                  janela (window-size) opcional *
003700*                                  via cartao de SYSIN.          *
003800* 1990-11-20 A.FARIA    SUP-0198   Limite de 3 recomendacoes     *
003900*                                  avaliadas por linha, conforme *
004000*                                  regra MAX-NUMBER-OF-RECS.     *
004100* 1993-05-03 A.FARIA    SUP-0266   Corrigido calculo do o/oo     *
004200*                                  quando DR-MISS-COUNT = zero;  *
004300*                                  rate passa a sair em branco.  *
004400* 1995-09-18 M.COUTO    SUP-0340   Relatorio passou a imprimir a *
004500*                                  linha "all" com totais gerais *
004600*                                  apos o ultimo dominio.        *
004700* 1998-11-30 M.COUTO    SUP-0512   REVISAO ANO 2000 - nenhum     *
004800*                                  campo de data com 2 digitos   *
004900*                                  de ano neste programa; campos *
005000*                                  de timestamp ja trafegam em   *
005100*                                  epoch-milissegundos 9(18).    *
005200* 2001-04-02 C.ANDRADE  SUP-0699   Passagem do arquivo de        *
005300*                                  ground-truth para subprograma *
005400*                                  dedicado NREGTLD (cache unico *
005500*                                  carregado no inicio do job).  *
005600* 2008-07-14 C.ANDRADE  SUP-1183   Extraido o scan do JSON de    *
005700*                                  recomendacoes para o          *
005800*                                  subprograma NREJSON.          *
005900* 2014-09-03 R.MARTINS  SUP-2281   Default da janela de avaliacao*
006000*                                  fixado em 900000 ms via copy  *
006100*                                  NREWORK.                      *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.   IBM-370.
006600 OBJECT-COMPUTER.   IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PREDICTION-FILE  ASSIGN TO WS-DYNAMIC-PRED-NAME
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS WS-PREDFILE-STATUS.
007400     SELECT REPORT-FILE      ASSIGN TO RPTFILE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS WS-RPTFILE-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  PREDICTION-FILE
008100     RECORDING MODE IS V
008200     LABEL RECORDS ARE STANDARD.
008300 01  PREDICTION-FILE-RECORD         PIC X(4096).
008400*
008500 FD  REPORT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  REPORT-LINE                    PIC X(132).
008900*
009000 WORKING-STORAGE SECTION.
009100*----------------------------------------------------------------*
009200*   COPIAS DE LAYOUT E AREAS DE TRABALHO COMUNS                  *
009300*----------------------------------------------------------------*
009400     COPY NREWORK.
009500     COPY NREPRED.
009600     COPY NRECACH.
009700     COPY NREDOMT.
009800 77  WS-SUBPGM-GTLOAD-NOME      PIC X(08) VALUE 'NREGTLD'.
009900*
010000*----------------------------------------------------------------*
010100*   STATUS DE ARQUIVO E CHAVE DE REQUISICAO DO GROUND-TRUTH      *
010200*----------------------------------------------------------------*
010300 01  WS-FILE-STATUS-AREA.
010400     05  WS-PREDFILE-STATUS         PIC X(02) VALUE SPACES.
010500         88  WS-PREDFILE-OK                  VALUE '00'.
010600         88  WS-PREDFILE-EOF                 VALUE '10'.
010700     05  WS-RPTFILE-STATUS           PIC X(02) VALUE SPACES.
010800         88  WS-RPTFILE-OK                    VALUE '00'.
010900*
011000 01  NRE-REQUEST-SW                 PIC X(04) VALUE SPACES.
011100     88  NRE-REQUEST-IS-LOAD                  VALUE 'LOAD'.
011200     88  NRE-REQUEST-IS-CLOSE                 VALUE 'CLOS'.
011300*
011400 01  WS-PARM-CARD                    PIC X(160) VALUE SPACES.
011500*
011600*        nome efetivamente usado no SELECT PREDICTION-FILE --
011700*        default DDNAME logico do job; sobrescrito em 0100 se o
011800*        cartao de parametro trouxer um nome de arquivo proprio
011900 01  WS-DYNAMIC-PRED-NAME            PIC X(80) VALUE 'PREDFILE'.
012000*
012100*----------------------------------------------------------------*
012200*   TABELA DE ITENS RECOMENDADOS DECODIFICADA PELO NREJSON       *
012300*   (RECOMMENDED-ITEM, ate MAX-NUMBER-OF-RECOMMENDATIONS)        *
012400*----------------------------------------------------------------*
012500 01  NRE-ITEM-AREA.
012600     05  NRE-ITEM-COUNT              PIC 9(01) COMP VALUE 0.
012700     05  NRE-ITEM-TABLE OCCURS 3 TIMES
012800         INDEXED BY NRE-ITEM-IDX.
012900         10  NRE-ITEM-ID             PIC 9(18).
013000*        visao alternativa em display, usada nos DISPLAY de
013100*        diagnostico quando o item nao pode ser avaliado
013200     05  NRE-ITEM-TABLE-ALFA REDEFINES NRE-ITEM-TABLE.
013300         10  NRE-ITEM-ID-ALFA OCCURS 3 TIMES PIC X(18).
013400*
013500*----------------------------------------------------------------*
013600*   PONTEIROS E CONTADORES DE TRABALHO (todos COMP, 80/90's)     *
013700*----------------------------------------------------------------*
013800 01  NRE-PONTEIROS.
013900     05  NRE-SUBSCRITO-REC           PIC 9(01) COMP VALUE 0.
014000     05  NRE-POS-TAB                 PIC 9(04) COMP VALUE 0.
014100     05  NRE-POS-TAB-ANTERIOR        PIC 9(04) COMP VALUE 0.
014200     05  NRE-NUM-TABS-ACHADOS        PIC 9(02) COMP VALUE 0.
014300     05  NRE-DOMAIN-TAB-IDX          PIC 9(05) COMP VALUE 0.
014400*        visao numerica/alfa do subscrito de token, usada para
014500*        compor mensagens de diagnostico (UNSTRING auxiliar)
014600     05  NRE-POS-TAB-X               PIC X(04).
014700     05  NRE-POS-TAB-N REDEFINES NRE-POS-TAB-X
014800                                     PIC 9(04).
014900*        tamanho real de cada token devolvido pelo UNSTRING via
015000*        COUNT IN -- IS NUMERIC so pode ser testado sobre os
015100*        bytes realmente preenchidos, nao sobre o campo inteiro
015200*        (que o UNSTRING completa com espacos a direita)
015300     05  NRE-LEN-MSGID               PIC 9(02) COMP VALUE 0.
015400     05  NRE-LEN-TIMESTAMP           PIC 9(02) COMP VALUE 0.
015500     05  NRE-LEN-USERID              PIC 9(02) COMP VALUE 0.
015600     05  NRE-LEN-DOMAINID            PIC 9(02) COMP VALUE 0.
015700*
015800 01  WS-DIAGNOSTICO-MSG              PIC X(80) VALUE SPACES.
015900*
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300 0000-MAIN-CONTROLE.
016400     PERFORM 0100-RESOLVE-PARAMETROS     THRU 0100-EXIT.
016500     PERFORM 0200-CARREGAR-GROUND-TRUTH  THRU 0200-EXIT.
016600     PERFORM 0300-ABRIR-ARQUIVOS         THRU 0300-EXIT.
016700     PERFORM 1000-PROCESSAR-PREDICOES    THRU 1000-EXIT
016800         UNTIL WS-PREDFILE-EOF.
016900     PERFORM 0800-FECHAR-ARQUIVOS        THRU 0800-EXIT.
017000     PERFORM 0900-FECHAR-GROUND-TRUTH    THRU 0900-EXIT.
017100     PERFORM 8000-IMPRIMIR-RELATORIO     THRU 8000-EXIT.
017200     STOP RUN.
017300*
017400*----------------------------------------------------------------*
017500* 0100  Resolve os parametros de execucao (filename do log de    *
017600*       predicoes, filename do ground-truth e window-size em     *
017700*       milissegundos) -- os tres sao posicionais e opcionais,   *
017800*       default window-size = 900000 ms, vindo de NREWORK; os    *
017900*       dois nomes de arquivo, quando informados, substituem o   *
018000*       DDNAME logico fixo (PREDFILE/GTFILE) no SELECT do        *
018100*       arquivo correspondente, via WS-DYNAMIC-PRED-NAME aqui e  *
018200*       via WS-DYNAMIC-GT-NAME dentro do proprio NREGTLD.        *
018300*----------------------------------------------------------------*
018400 0100-RESOLVE-PARAMETROS.
018500     MOVE NRE-DEFAULT-WINDOW-MS TO NRE-RUN-WINDOW-MS.
018600     MOVE SPACES TO WS-PARM-CARD.
018700     ACCEPT WS-PARM-CARD FROM SYSIN.
018800     IF WS-PARM-CARD NOT = SPACES
018900         UNSTRING WS-PARM-CARD DELIMITED BY ALL SPACES
019000             INTO NRE-RUN-PRED-FILE-NAME
019100                  NRE-RUN-GT-FILE-NAME
019200                  NRE-RUN-WINDOW-PARM
019300         END-UNSTRING
019400         IF NRE-RUN-PRED-FILE-NAME NOT = SPACES
019500             MOVE NRE-RUN-PRED-FILE-NAME TO WS-DYNAMIC-PRED-NAME
019600         END-IF
019700         IF NRE-RUN-WINDOW-PARM NOT = SPACES
019800             MOVE NRE-RUN-WINDOW-PARM-N TO NRE-RUN-WINDOW-MS
019900         END-IF
020000     END-IF.
020100 0100-EXIT.
020200     EXIT.
020300*
020400*----------------------------------------------------------------*
020500* 0200  Carrega o ground-truth cache por inteiro, uma unica vez, *
020600*       chamando o subprograma NREGTLD, que mantem o arquivo     *
020700*       aberto e a tabela em memoria ate o fechamento em 0900.   *
020800*----------------------------------------------------------------*
020900 0200-CARREGAR-GROUND-TRUTH.
021000     MOVE 'LOAD' TO NRE-REQUEST-SW.
021100     CALL WS-SUBPGM-GTLOAD-NOME USING NRE-REQUEST-SW
021200                           NRE-WORK-COMUM
021300                           NRE-GT-CACHE-COUNT
021400                           NRE-GT-CACHE-TABLE.
021500 0200-EXIT.
021600     EXIT.
021700*
021800 0300-ABRIR-ARQUIVOS.
021900     OPEN INPUT  PREDICTION-FILE.
022000     OPEN OUTPUT REPORT-FILE.
022100     IF NOT WS-PREDFILE-OK
022200         DISPLAY 'NREMAIN - ARQUIVO DE PREDICOES NAO ABRIU '
022300                 WS-PREDFILE-STATUS
022400     END-IF.
022500 0300-EXIT.
022600     EXIT.
022700*
022800*----------------------------------------------------------------*
022900* 0800/0900  Fecham os arquivos do job e o recurso de            *
023000*            ground-truth cache, liberando a tabela mantida em   *
023100*            memoria pelo NREGTLD desde a carga em 0200.         *
023200*----------------------------------------------------------------*
023300 0800-FECHAR-ARQUIVOS.
023400     CLOSE PREDICTION-FILE.
023500     CLOSE REPORT-FILE.
023600 0800-EXIT.
023700     EXIT.
023800*
023900 0900-FECHAR-GROUND-TRUTH.
024000     MOVE 'CLOS' TO NRE-REQUEST-SW.
024100     CALL WS-SUBPGM-GTLOAD-NOME USING NRE-REQUEST-SW
024200                           NRE-WORK-COMUM
024300                           NRE-GT-CACHE-COUNT
024400                           NRE-GT-CACHE-TABLE.
024500 0900-EXIT.
024600     EXIT.
024700*
024800*----------------------------------------------------------------*
024900* 1000  La uma linha do prediction log e, se nao for comentario  *
025000*       ou em branco, decodifica e avalia ate 3 recomendacoes.   *
025100*----------------------------------------------------------------*
025200 1000-PROCESSAR-PREDICOES.
025300     PERFORM 1100-LER-LINHA-PREDICAO  THRU 1100-EXIT.
025400     IF NOT WS-PREDFILE-EOF
025500         IF NRE-LINE-IS-VALID
025600             PERFORM 2000-PARSE-LINHA-PREDICAO THRU 2000-EXIT
025700             IF NRE-LINE-IS-VALID
025800                 CALL 'NREJSON' USING NRE-PRED-RECS-JSON
025900                                       NRE-ITEM-COUNT
026000                                       NRE-ITEM-TABLE
026100                 PERFORM 3000-AVALIAR-RECOMENDACOES
026200                         THRU 3000-EXIT
026300             END-IF
026400         END-IF
026500     END-IF.
026600 1000-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000* 1100  Le a proxima linha do log. Linhas em branco (nenhum       *
027100*       caracter alem de espacos) ou que comecem com '#' sao     *
027200*       comentario/branco e devem ser descartadas sem qualquer   *
027300*       parse (regra de LINE FILTERING).                         *
027400*----------------------------------------------------------------*
027500 1100-LER-LINHA-PREDICAO.
027600     MOVE 'Y' TO NRE-LINE-VALID-SW.
027700     READ PREDICTION-FILE INTO NRE-PRED-RAW
027800         AT END
027900             MOVE 'Y' TO WS-PREDFILE-STATUS
028000             GO TO 1100-EXIT
028100     END-READ.
028200     ADD 1 TO NRE-LINES-READ.
028300     IF NRE-PRED-RAW = SPACES
028400         MOVE 'N' TO NRE-LINE-VALID-SW
028500         ADD 1 TO NRE-LINES-SKIPPED
028600         GO TO 1100-EXIT
028700     END-IF.
028800     IF NRE-PRED-RAW(1:1) = '#'
028900         MOVE 'N' TO NRE-LINE-VALID-SW
029000         ADD 1 TO NRE-LINES-SKIPPED
029100     END-IF.
029200 1100-EXIT.
029300     EXIT.
029400*
029500*----------------------------------------------------------------*
029600* 2000  Separa a linha em 7 tokens delimitados por TAB e edita   *
029700*       MESSAGE-ID, TIMESTAMP-MS, USER-ID (c/ fallback p/ -1) e  *
029800*       DOMAIN-ID. Qualquer falha de parse descarta a linha e    *
029900*       emite diagnostico, sem abortar o job.                    *
030000*----------------------------------------------------------------*
030100 2000-PARSE-LINHA-PREDICAO.
030200     MOVE 'Y' TO NRE-LINE-VALID-SW.
030300     UNSTRING NRE-PRED-RAW DELIMITED BY X'09'
030400         INTO NRE-PRED-TOKEN-0
030500              NRE-PRED-TXT-MSGID     COUNT IN NRE-LEN-MSGID
030600              NRE-PRED-TXT-TIMESTAMP COUNT IN NRE-LEN-TIMESTAMP
030700              NRE-PRED-TOKEN-3
030800              NRE-PRED-TXT-USERID    COUNT IN NRE-LEN-USERID
030900              NRE-PRED-TXT-DOMAINID  COUNT IN NRE-LEN-DOMAINID
031000              NRE-PRED-RECS-JSON
031100         TALLYING IN NRE-NUM-TABS-ACHADOS
031200     END-UNSTRING.
031300     IF NRE-NUM-TABS-ACHADOS < 7
031400         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
031500         GO TO 2000-EXIT
031600     END-IF.
031700*
031800*        IS NUMERIC so e testado sobre o trecho realmente
031900*        preenchido (1:NRE-LEN-xxxx) -- o campo inteiro vem
032000*        completado pelo UNSTRING com espacos a direita, que
032100*        fariam IS NUMERIC falhar mesmo num token valido.
032200     IF NRE-LEN-MSGID = 0
032300         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
032400         GO TO 2000-EXIT
032500     END-IF.
032600     IF NRE-PRED-TXT-MSGID(1:NRE-LEN-MSGID) IS NOT NUMERIC
032700         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
032800         GO TO 2000-EXIT
032900     END-IF.
033000     MOVE NRE-PRED-TXT-MSGID(1:NRE-LEN-MSGID) TO NRE-PRED-MESSAGE-ID.
033100*
033200     IF NRE-LEN-TIMESTAMP = 0
033300         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
033400         GO TO 2000-EXIT
033500     END-IF.
033600     IF NRE-PRED-TXT-TIMESTAMP(1:NRE-LEN-TIMESTAMP) IS NOT NUMERIC
033700         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
033800         GO TO 2000-EXIT
033900     END-IF.
034000     MOVE NRE-PRED-TXT-TIMESTAMP(1:NRE-LEN-TIMESTAMP)
034100         TO NRE-PRED-TIMESTAMP-MS.
034200*
034300     IF NRE-LEN-DOMAINID = 0
034400         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
034500         GO TO 2000-EXIT
034600     END-IF.
034700     IF NRE-PRED-TXT-DOMAINID(1:NRE-LEN-DOMAINID) IS NOT NUMERIC
034800         PERFORM 2900-LINHA-INVALIDA THRU 2900-EXIT
034900         GO TO 2000-EXIT
035000     END-IF.
035100     MOVE NRE-PRED-TXT-DOMAINID(1:NRE-LEN-DOMAINID)
035200         TO NRE-PRED-DOMAIN-ID.
035300*
035400     PERFORM 2400-EDITAR-USER-ID THRU 2400-EXIT.
035500 2000-EXIT.
035600     EXIT.
035700*
035800*----------------------------------------------------------------*
035900* 2400  USER-ID nao aborta a linha quando ilegivel -- assume -1  *
036000*       (sentinela "usuario desconhecido"), conforme regra       *
036100*       USER-ID FALLBACK.                                        *
036200*----------------------------------------------------------------*
036300 2400-EDITAR-USER-ID.
036400     IF NRE-LEN-USERID = 0
036500         MOVE -1 TO NRE-PRED-USER-ID
036600         GO TO 2400-EXIT
036700     END-IF.
036800     IF NRE-PRED-TXT-USERID(1:NRE-LEN-USERID) IS NUMERIC
036900         MOVE NRE-PRED-TXT-USERID(1:NRE-LEN-USERID)
037000             TO NRE-PRED-USER-ID
037100     ELSE
037200         MOVE -1 TO NRE-PRED-USER-ID
037300     END-IF.
037400 2400-EXIT.
037500     EXIT.
037600*
037700 2900-LINHA-INVALIDA.
037800     MOVE 'N' TO NRE-LINE-VALID-SW.
037900     ADD 1 TO NRE-LINES-SKIPPED.
038000     MOVE SPACES TO WS-DIAGNOSTICO-MSG.
038100     STRING 'INVALID LINE: ' DELIMITED BY SIZE
038200            NRE-PRED-RAW(1:60) DELIMITED BY SIZE
038300            INTO WS-DIAGNOSTICO-MSG
038400     END-STRING.
038500     DISPLAY WS-DIAGNOSTICO-MSG.
038600 2900-EXIT.
038700     EXIT.
038800*
038900*----------------------------------------------------------------*
039000* 3000  Para cada um dos ate NRE-MAX-RECS itens decodificados,   *
039100*       monta um CACHE-ENTRY e chama NREHITC; incrementa o       *
039200*       acumulador de hit ou de miss do dominio desta linha.      *
039300*----------------------------------------------------------------*
039400 3000-AVALIAR-RECOMENDACOES.
039500     PERFORM 3100-LOCALIZAR-OU-CRIAR-DOMINIO THRU 3100-EXIT.
039600     MOVE 0 TO NRE-SUBSCRITO-REC.
039700     PERFORM 3200-AVALIAR-UM-ITEM THRU 3200-EXIT
039800         VARYING NRE-SUBSCRITO-REC FROM 1 BY 1
039900         UNTIL NRE-SUBSCRITO-REC > NRE-ITEM-COUNT
040000            OR NRE-SUBSCRITO-REC > NRE-MAX-RECS.
040100 3000-EXIT.
040200     EXIT.
040300*
040400 3100-LOCALIZAR-OU-CRIAR-DOMINIO.
040500     SET NRE-DOM-IDX TO 1.
040600     SET NRE-DOMAIN-TAB-IDX TO 0.
040700     SEARCH NRE-DOMAIN-ENTRY VARYING NRE-DOM-IDX
040800         AT END
040900             PERFORM 3150-CRIAR-NOVO-DOMINIO THRU 3150-EXIT
041000         WHEN DR-DOMAIN-ID(NRE-DOM-IDX) = NRE-PRED-DOMAIN-ID
041100             CONTINUE
041200     END-SEARCH.
041300 3100-EXIT.
041400     EXIT.
041500*
041600 3150-CRIAR-NOVO-DOMINIO.
041700     ADD 1 TO NRE-DOMAIN-COUNT.
041800     SET NRE-DOM-IDX TO NRE-DOMAIN-COUNT.
041900     MOVE NRE-PRED-DOMAIN-ID TO DR-DOMAIN-ID(NRE-DOM-IDX).
042000     MOVE 0 TO DR-HIT-COUNT(NRE-DOM-IDX).
042100     MOVE 0 TO DR-MISS-COUNT(NRE-DOM-IDX).
042200 3150-EXIT.
042300     EXIT.
042400*
042500 3200-AVALIAR-UM-ITEM.
042600     MOVE NRE-PRED-USER-ID   TO CE-USER-ID.
042700     MOVE NRE-ITEM-ID(NRE-SUBSCRITO-REC) TO CE-ITEM-ID.
042800     MOVE NRE-PRED-DOMAIN-ID TO CE-DOMAIN-ID.
042900     MOVE NRE-PRED-TIMESTAMP-MS TO CE-TIMESTAMP-MS.
043000     CALL 'NREHITC' USING NRE-CACHE-ENTRY
043100                           NRE-GT-CACHE-COUNT
043200                           NRE-GT-CACHE-TABLE
043300                           NRE-WORK-COMUM
043400                           NRE-CACHE-RESULTADO.
043500     IF CE-E-HIT
043600         ADD 1 TO DR-HIT-COUNT(NRE-DOM-IDX)
043700     ELSE
043800         ADD 1 TO DR-MISS-COUNT(NRE-DOM-IDX)
043900     END-IF.
044000 3200-EXIT.
044100     EXIT.
044200*
044300*----------------------------------------------------------------*
044400* 8000  Imprime "Evaluation results" -- uma linha por DOMAIN-ID  *
044500*       na ordem de primeira ocorrencia, seguida da linha "all"  *
044600*       com os totais gerais (quebra de controle unica).         *
044700*----------------------------------------------------------------*
044800 8000-IMPRIMIR-RELATORIO.
044900     WRITE REPORT-LINE FROM NRE-RPT-HEADING-1.
045000     WRITE REPORT-LINE FROM NRE-RPT-HEADING-2.
045100     MOVE 0 TO DR-TOTAL-HIT-COUNT DR-TOTAL-MISS-COUNT.
045200     PERFORM 8100-IMPRIMIR-UM-DOMINIO THRU 8100-EXIT
045300         VARYING NRE-DOMAIN-TAB-IDX FROM 1 BY 1
045400         UNTIL NRE-DOMAIN-TAB-IDX > NRE-DOMAIN-COUNT.
045500     PERFORM 8900-IMPRIMIR-TOTAL-GERAL THRU 8900-EXIT.
045600 8000-EXIT.
045700     EXIT.
045800*
045900 8100-IMPRIMIR-UM-DOMINIO.
046000     ADD DR-HIT-COUNT(NRE-DOMAIN-TAB-IDX)  TO DR-TOTAL-HIT-COUNT.
046100     ADD DR-MISS-COUNT(NRE-DOMAIN-TAB-IDX) TO DR-TOTAL-MISS-COUNT.
046200     MOVE DR-DOMAIN-ID(NRE-DOMAIN-TAB-IDX)  TO RPT-DOMAIN-ID-ED.
046300     MOVE DR-HIT-COUNT(NRE-DOMAIN-TAB-IDX)  TO RPT-HIT-COUNT-ED.
046400     MOVE DR-MISS-COUNT(NRE-DOMAIN-TAB-IDX) TO RPT-MISS-COUNT-ED.
046500     IF DR-MISS-COUNT(NRE-DOMAIN-TAB-IDX) = 0
046600         MOVE '   ***' TO RPT-RATE-UNKNOWN
046700     ELSE
046800         COMPUTE DR-RATE(NRE-DOMAIN-TAB-IDX) =
046900             (1000 * DR-HIT-COUNT(NRE-DOMAIN-TAB-IDX))
047000                  / DR-MISS-COUNT(NRE-DOMAIN-TAB-IDX)
047100         MOVE DR-RATE(NRE-DOMAIN-TAB-IDX) TO RPT-RATE-ED
047200     END-IF.
047300     WRITE REPORT-LINE FROM NRE-RPT-DETAIL.
047400 8100-EXIT.
047500     EXIT.
047600*
047700 8900-IMPRIMIR-TOTAL-GERAL.
047800     MOVE DR-TOTAL-HIT-COUNT  TO RPT-TOT-HIT-COUNT-ED.
047900     MOVE DR-TOTAL-MISS-COUNT TO RPT-TOT-MISS-COUNT-ED.
048000     IF DR-TOTAL-MISS-COUNT = 0
048100         MOVE '   ***' TO RPT-TOT-RATE-UNKNOWN
048200     ELSE
048300         COMPUTE DR-TOTAL-RATE =
048400             (1000 * DR-TOTAL-HIT-COUNT) / DR-TOTAL-MISS-COUNT
048500         MOVE DR-TOTAL-RATE TO RPT-TOT-RATE-ED
048600     END-IF.
048700     WRITE REPORT-LINE FROM NRE-RPT-TOTAL.
048800 8900-EXIT.
048900     EXIT.
