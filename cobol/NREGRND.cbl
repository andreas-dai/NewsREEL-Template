000100****************************************************************
000200*       NRE  -  COPY DE 18 BYTES X 4 CAMPOS  -  MEMBRO NREGRND  *
000300****************************************************************
000400*       LAYOUT DA LINHA DO GROUND-TRUTH LOG (CLIQUES REAIS)     *
000500*       E TABELA EM MEMORIA (GROUND-TRUTH CACHE) CARREGADA      *
000600*       UMA UNICA VEZ POR NREGTLD NO INICIO DO JOB              *
000700*                                                                *
000800****************************************************************
000900*
001000 01  NRE-GT-LINE.
001100     05  NRE-GT-RAW                PIC X(200) VALUE SPACES.
001200     05  NRE-GT-RAW-SCAN REDEFINES NRE-GT-RAW.
001300         10  NRE-GT-RAW-CHAR OCCURS 200 TIMES
001400                              PIC X(01).
001500*
001600 01  NRE-GT-FIELDS.
001700     05  NRE-GT-RAW-TS             PIC X(23)  VALUE SPACES.
001800     05  NRE-GT-FIELDS-USERID-TXT  PIC X(20)  VALUE SPACES.
001900     05  NRE-GT-FIELDS-ITEMID-TXT  PIC X(20)  VALUE SPACES.
002000     05  NRE-GT-FIELDS-DOMAINID-TXT PIC X(20) VALUE SPACES.
002100     05  NRE-GT-TIMESTAMP-MS       PIC 9(18)  VALUE 0.
002200     05  NRE-GT-USER-ID            PIC S9(18) VALUE 0.
002300     05  NRE-GT-ITEM-ID            PIC 9(18)  VALUE 0.
002400     05  NRE-GT-DOMAIN-ID          PIC 9(18)  VALUE 0.
002500     05  FILLER                    PIC X(10).
002600*
002700****************************************************************
002800*       GROUND-TRUTH CACHE  --  TABELA EM MEMORIA               *
002900*       Carregada por inteiro por NREGTLD; consultada por       *
003000*       busca sequencial em NREHITC (user,item,domain,janela)   *
003100****************************************************************
003200 01  NRE-GT-CACHE-COUNT            PIC 9(07) COMP VALUE 0.
003300 01  NRE-GT-CACHE-TABLE.
003400     05  NRE-GT-CACHE-ENTRY OCCURS 40000 TIMES
003500         INDEXED BY NRE-GT-IDX.
003600         10  NRE-GTC-USER-ID       PIC S9(18).
003700         10  NRE-GTC-ITEM-ID       PIC 9(18).
003800         10  NRE-GTC-DOMAIN-ID     PIC 9(18).
003900         10  NRE-GTC-TIMESTAMP-MS  PIC 9(18).
004000*
004100*    --------------------------------------------------------
004200*    Visao alternativa da entrada de cache usada so para
004300*    comparacao rapida de (user,item,domain) em um so MOVE,
004400*    evitando tres testes IF separados em NREHITC.
004500*    --------------------------------------------------------
004600 01  NRE-GT-CACHE-KEY-WORK.
004700     05  NRE-GTK-USER-ID               PIC S9(18).
004800     05  NRE-GTK-ITEM-ID               PIC 9(18).
004900     05  NRE-GTK-DOMAIN-ID             PIC 9(18).
005000 01  NRE-GT-CACHE-KEY-ALT REDEFINES NRE-GT-CACHE-KEY-WORK.
005100     05  NRE-GTK-CHAVE-COMPOSTA        PIC X(54).
005200*
