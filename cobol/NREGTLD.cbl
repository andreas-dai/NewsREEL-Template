000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = NREGTLD                                         *
000400*                                                                *
000500*  DESCRIPTIVE NAME = NRE Batch - Carga do Ground-Truth Cache    *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*  Le o arquivo de ground-truth (cliques reais dos leitores)     *
000900*  uma unica vez e mantem as linhas em uma tabela em memoria     *
001000*  (NRE-GT-CACHE-TABLE), pronta para ser consultada muitas       *
001100*  vezes por NREHITC sem reler o arquivo a cada recomendacao.    *
001200*  Tambem libera o arquivo quando chamado com 'CLOS'.            *
001300*                                                                *
001400*  ENTRY POINT = NREGTLD  (CALLed por NREMAIN)                   *
001500*                                                                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    NREGTLD.
001900 AUTHOR.        C. ANDRADE.
002000 INSTALLATION.  VALTSIQ SYSTEMS - NUCLEO NRE BATCH.
002100 DATE-WRITTEN.  2001-04-02.
002200 DATE-COMPILED.
002300 SECURITY.      USO RESTRITO AO NUCLEO DE AVALIACAO NRE.
002400******************************************************************
002500* HISTORICO DE ALTERACOES (NREGTLD)                              *
002600* ---------------------------------------------------------------*
002700* DATA       RESP       CHAMADO    DESCRICAO                     *
002800* ---------------------------------------------------------------*
002900* 2001-04-02 C.ANDRADE  SUP-0699   Programa original - extraido  *
003000*                                  do NREMAIN para isolar a      *
003100*                                  carga do ground-truth num     *
003200*                                  subprograma dedicado.         *
003300* 2003-10-11 C.ANDRADE  SUP-0841   Tratamento de linha de        *
003400*                                  ground-truth cuja coluna de   *
003500*                                  tempo vem como string de      *
003600*                                  data por extenso em vez de    *
003700*                                  epoch-milissegundos;          *
003800*                                  PERFORM 1200 chama NREDATE.   *
003900* 2006-02-27 M.COUTO    SUP-0977   Tabela de cache ampliada de   *
004000*                                  20000 para 40000 posicoes.    *
004100* 2011-04-12 R.MARTINS  SUP-1620   Ajuste de copy comum NREWORK. *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-370.
004600 OBJECT-COMPUTER.   IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT GROUND-TRUTH-FILE ASSIGN TO WS-DYNAMIC-GT-NAME
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS WS-GTFILE-STATUS.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  GROUND-TRUTH-FILE
005800     RECORDING MODE IS V
005900     LABEL RECORDS ARE STANDARD.
006000 01  GROUND-TRUTH-FILE-RECORD       PIC X(200).
006100*
006200 WORKING-STORAGE SECTION.
006300     COPY NREGRND.
006400*
006500 01  WS-GTFILE-STATUS               PIC X(02) VALUE SPACES.
006600     88  WS-GTFILE-OK                        VALUE '00'.
006700     88  WS-GTFILE-EOF                        VALUE '10'.
006800*
006900*        nome efetivamente usado no SELECT GROUND-TRUTH-FILE --
007000*        default DDNAME logico do job; sobrescrito em 1000 se o
007100*        cartao de parametro de NREMAIN trouxer um nome proprio
007200 01  WS-DYNAMIC-GT-NAME              PIC X(80) VALUE 'GTFILE'.
007300*
007400 01  WS-PONTEIROS.
007500     05  WS-POS-TAB                  PIC 9(04) COMP VALUE 0.
007600     05  WS-NUM-TABS-ACHADOS         PIC 9(02) COMP VALUE 0.
007700     05  WS-DATE-PARSE-OK-SW         PIC X(01) VALUE 'Y'.
007800         88  WS-DATE-PARSE-OK                VALUE 'Y'.
007900*        tamanho real de cada token, devolvido pelo UNSTRING via
008000*        COUNT IN -- o teste IS NUMERIC so vale sobre os bytes
008100*        efetivamente preenchidos, nunca sobre o campo inteiro
008200*        (que vem completado com espacos a direita)
008300     05  WS-LEN-TS                   PIC 9(02) COMP VALUE 0.
008400     05  WS-LEN-USERID               PIC 9(02) COMP VALUE 0.
008500     05  WS-LEN-ITEMID               PIC 9(02) COMP VALUE 0.
008600     05  WS-LEN-DOMAINID             PIC 9(02) COMP VALUE 0.
008700*        visao alternativa do indice de linha lida, para
008800*        compor mensagens de diagnostico sem um segundo campo
008900     05  WS-GT-LINHAS-ED             PIC 9(07) COMP.
009000     05  WS-GT-LINHAS-ED-X REDEFINES WS-GT-LINHAS-ED
009100                                     PIC X(04).
009200*
009300 01  WS-DATE-COMPONENTES.
009400     05  WS-DATE-ANO                 PIC 9(04) COMP.
009500     05  WS-DATE-MES                 PIC 9(02) COMP.
009600     05  WS-DATE-DIA                 PIC 9(02) COMP.
009700     05  WS-DATE-HORA                PIC 9(02) COMP.
009800     05  WS-DATE-MINUTO              PIC 9(02) COMP.
009900     05  WS-DATE-SEGUNDO             PIC 9(02) COMP.
010000     05  WS-DATE-EPOCH-MS            PIC 9(18) COMP.
010100*
010200 01  WS-DIAGNOSTICO-MSG              PIC X(80) VALUE SPACES.
010300*
010400 LINKAGE SECTION.
010500 01  LK-REQUEST-SW                   PIC X(04).
010600     88  LK-REQUEST-IS-LOAD                    VALUE 'LOAD'.
010700     88  LK-REQUEST-IS-CLOSE                   VALUE 'CLOS'.
010800     COPY NREWORK.
010900 01  LK-GT-CACHE-COUNT                PIC 9(07) COMP.
011000 01  LK-GT-CACHE-TABLE.
011100     05  LK-GT-CACHE-ENTRY OCCURS 40000 TIMES
011200         INDEXED BY LK-GT-IDX.
011300         10  LK-GTC-USER-ID           PIC S9(18).
011400         10  LK-GTC-ITEM-ID           PIC 9(18).
011500         10  LK-GTC-DOMAIN-ID         PIC 9(18).
011600         10  LK-GTC-TIMESTAMP-MS      PIC 9(18).
011700*
011800******************************************************************
011900 PROCEDURE DIVISION USING LK-REQUEST-SW
012000                           NRE-WORK-COMUM
012100                           LK-GT-CACHE-COUNT
012200                           LK-GT-CACHE-TABLE.
012300******************************************************************
012400 0000-ROTEADOR.
012500     IF LK-REQUEST-IS-LOAD
012600         PERFORM 1000-CARREGAR-CACHE THRU 1000-EXIT
012700     ELSE
012800         IF LK-REQUEST-IS-CLOSE
012900             PERFORM 9000-FECHAR-ARQUIVO THRU 9000-EXIT
013000         END-IF
013100     END-IF.
013200     GOBACK.
013300*
013400*----------------------------------------------------------------*
013500* 1000  Abre o arquivo de ground-truth e le todas as linhas,     *
013600*       populando LK-GT-CACHE-TABLE. O arquivo permanece aberto  *
013700*       ate a chamada com LK-REQUEST-SW = 'CLOS'. O nome do      *
013800*       arquivo vem do cartao de parametro de NREMAIN, repassado *
013900*       em NRE-RUN-GT-FILE-NAME dentro de NRE-WORK-COMUM; na     *
014000*       falta dele permanece o DDNAME logico default GTFILE.     *
014100*----------------------------------------------------------------*
014200 1000-CARREGAR-CACHE.
014300     MOVE 0 TO LK-GT-CACHE-COUNT.
014400     IF NRE-RUN-GT-FILE-NAME NOT = SPACES
014500         MOVE NRE-RUN-GT-FILE-NAME TO WS-DYNAMIC-GT-NAME
014600     END-IF.
014700     OPEN INPUT GROUND-TRUTH-FILE.
014800     IF NOT WS-GTFILE-OK
014900         DISPLAY 'NREGTLD - ARQUIVO GROUND-TRUTH NAO ABRIU '
015000                 WS-GTFILE-STATUS
015100         GO TO 1000-EXIT
015200     END-IF.
015300     PERFORM 1100-LER-UMA-LINHA THRU 1100-EXIT
015400         UNTIL WS-GTFILE-EOF
015500            OR LK-GT-CACHE-COUNT = 40000.
015600 1000-EXIT.
015700     EXIT.
015800*
015900 1100-LER-UMA-LINHA.
016000     READ GROUND-TRUTH-FILE INTO NRE-GT-RAW
016100         AT END
016200             MOVE 'Y' TO WS-GTFILE-STATUS
016300             GO TO 1100-EXIT
016400     END-READ.
016500     ADD 1 TO NRE-GT-LINES-READ.
016600     MOVE 0 TO WS-NUM-TABS-ACHADOS.
016700     UNSTRING NRE-GT-RAW DELIMITED BY X'09'
016800         INTO NRE-GT-RAW-TS              COUNT IN WS-LEN-TS
016900              NRE-GT-FIELDS-USERID-TXT   COUNT IN WS-LEN-USERID
017000              NRE-GT-FIELDS-ITEMID-TXT   COUNT IN WS-LEN-ITEMID
017100              NRE-GT-FIELDS-DOMAINID-TXT COUNT IN WS-LEN-DOMAINID
017200         TALLYING IN WS-NUM-TABS-ACHADOS
017300     END-UNSTRING.
017400     IF WS-NUM-TABS-ACHADOS < 4
017500         DISPLAY 'NREGTLD - LINHA GROUND-TRUTH INVALIDA: '
017600                 NRE-GT-RAW(1:60)
017700         GO TO 1100-EXIT
017800     END-IF.
017900     IF WS-LEN-TS = 0 OR WS-LEN-USERID = 0 OR
018000        WS-LEN-ITEMID = 0 OR WS-LEN-DOMAINID = 0
018100         DISPLAY 'NREGTLD - CAMPO NUMERICO INVALIDO: '
018200                 NRE-GT-RAW(1:60)
018300         GO TO 1100-EXIT
018400     END-IF.
018500     PERFORM 1200-EDITAR-TIMESTAMP THRU 1200-EXIT.
018600     IF NOT WS-DATE-PARSE-OK
018700         DISPLAY 'NREGTLD - TIMESTAMP GROUND-TRUTH INVALIDO: '
018800                 NRE-GT-RAW-TS
018900         GO TO 1100-EXIT
019000     END-IF.
019100     IF NRE-GT-FIELDS-USERID-TXT(1:WS-LEN-USERID)     IS NOT NUMERIC OR
019200        NRE-GT-FIELDS-ITEMID-TXT(1:WS-LEN-ITEMID)     IS NOT NUMERIC OR
019300        NRE-GT-FIELDS-DOMAINID-TXT(1:WS-LEN-DOMAINID) IS NOT NUMERIC
019400         DISPLAY 'NREGTLD - CAMPO NUMERICO INVALIDO: '
019500                 NRE-GT-RAW(1:60)
019600         GO TO 1100-EXIT
019700     END-IF.
019800     ADD 1 TO LK-GT-CACHE-COUNT.
019900     SET LK-GT-IDX TO LK-GT-CACHE-COUNT.
020000     MOVE NRE-GT-FIELDS-USERID-TXT(1:WS-LEN-USERID)
020100                       TO LK-GTC-USER-ID(LK-GT-IDX).
020200     MOVE NRE-GT-FIELDS-ITEMID-TXT(1:WS-LEN-ITEMID)
020300                       TO LK-GTC-ITEM-ID(LK-GT-IDX).
020400     MOVE NRE-GT-FIELDS-DOMAINID-TXT(1:WS-LEN-DOMAINID)
020500                       TO LK-GTC-DOMAIN-ID(LK-GT-IDX).
020600     MOVE WS-DATE-EPOCH-MS TO LK-GTC-TIMESTAMP-MS(LK-GT-IDX).
020700 1100-EXIT.
020800     EXIT.
020900*
021000*----------------------------------------------------------------*
021100* 1200  A coluna de tempo do ground-truth pode vir como epoch-   *
021200*       milissegundos puro (caso comum) ou como string de data  *
021300*       por extenso; so chama NREDATE quando NAO for numerica.   *
021400*----------------------------------------------------------------*
021500*        WS-LEN-TS > 0 ja verificado em 1100 antes do PERFORM
021600 1200-EDITAR-TIMESTAMP.
021700     MOVE 'Y' TO WS-DATE-PARSE-OK-SW.
021800     IF NRE-GT-RAW-TS(1:WS-LEN-TS) IS NUMERIC
021900         MOVE NRE-GT-RAW-TS(1:WS-LEN-TS) TO WS-DATE-EPOCH-MS
022000     ELSE
022100         CALL 'NREDATE' USING NRE-GT-RAW-TS
022200                               WS-DATE-ANO
022300                               WS-DATE-MES
022400                               WS-DATE-DIA
022500                               WS-DATE-HORA
022600                               WS-DATE-MINUTO
022700                               WS-DATE-SEGUNDO
022800                               WS-DATE-EPOCH-MS
022900                               WS-DATE-PARSE-OK-SW
023000     END-IF.
023100 1200-EXIT.
023200     EXIT.
023300*
023400*----------------------------------------------------------------*
023500* 9000  Libera o arquivo de ground-truth, encerrando o ciclo de  *
023600*       vida do cache desta execucao do batch.                  *
023700*----------------------------------------------------------------*
023800 9000-FECHAR-ARQUIVO.
023900     CLOSE GROUND-TRUTH-FILE.
024000 9000-EXIT.
024100     EXIT.
